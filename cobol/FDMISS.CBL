000100*-----------------------------------------------------------
000200*  FDMISS.CBL
000300*  FD and record for the Missing.txt gap report.  MR-LINE is
000400*  the whole print image; header and finding text are built
000500*  in working storage and moved in before each WRITE.
000600*-----------------------------------------------------------
000700*  CHANGED   BY   REF NO.    DESCRIPTION
000800*  --------  ---  ---------  ------------------------------
000900*  06/14/91  TA   (ORIGINAL) WRITTEN FOR MISSING-TRACKS-RPT
001000*-----------------------------------------------------------
001100    FD  MISSING-FILE
001200        LABEL RECORDS ARE OMITTED.
001300
001400    01  MISSING-RECORD.
001500        05  MR-LINE                 PIC X(132).
001600        05  FILLER                  PIC X(008).
