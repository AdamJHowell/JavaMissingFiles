000100*-----------------------------------------------------------
000200*  FDNAMES.CBL
000300*  FD and record for the candidate file-name list.  The name
000400*  itself is the only field on the line image; FILLER pads
000500*  out to the shop's standard 128-byte record width.
000600*-----------------------------------------------------------
000700*  CHANGED   BY   REF NO.    DESCRIPTION
000800*  --------  ---  ---------  ------------------------------
000900*  06/14/91  TA   (ORIGINAL) WRITTEN FOR MISSING-TRACKS-RPT
001000*-----------------------------------------------------------
001100    FD  NAMES-FILE
001200        LABEL RECORDS ARE OMITTED.
001300
001400    01  NAMES-RECORD.
001500        05  FN-NAME                 PIC X(120).
001600        05  FILLER                  PIC X(008).
