000100*-----------------------------------------------------------
000200*  PLGAPRULE.CBL
000300*  The gap-finder rule engine.  Compares WP-CURRENT-AREA to
000400*  WP-PREVIOUS-AREA (already split and edited by PLSPLIT.CBL)
000500*  and appends zero or more lines to WM-FINDING-TABLE.
000600*-----------------------------------------------------------
000700*  THIS COPYBOOK NEVER OPENS OR WRITES MISSING.TXT ITSELF - IT
000800*  ONLY EVER APPENDS FINISHED FINDING LINES TO WM-FINDING-TABLE
000900*  (IN WSPARSE.CBL).  MISSING-TRACKS-REPORT'S 7500-WRITE-REPORT
001000*  IS WHAT ACTUALLY PUTS THEM ON DISK, ONCE, AFTER THE WHOLE
001100*  NAMES FILE HAS BEEN READ.  KEEPING THE TWO SEPARATE MEANS
001200*  THE RULE ENGINE DOES NOT CARE WHETHER ITS OUTPUT EVER GOES
001300*  TO A FILE AT ALL - ONLY THAT IT GOES IN THE TABLE.
001400*-----------------------------------------------------------
001500*  CHANGED   BY   REF NO.    DESCRIPTION
001600*  --------  ---  ---------  ------------------------------
001700*  06/14/91  TA   (ORIGINAL) WRITTEN FOR MISSING-TRACKS-RPT
001800*  08/22/92  TA   CR-1067    SPLIT SAME-ALBUM AND DIFFERENT-
001900*                            ALBUM CASES INTO SEPARATE RULES
002000*  03/05/94  JK   CR-1190    ADDED RULE R0 - ALBUMS STARTING
002100*                            AT TRACK 2 WERE SLIPPING THROUGH
002200*  11/30/93  JK   CR-1142    DUPLICATE-TRACK RULE (R3) ADDED
002300*  09/02/98  DW   HD-2203    Y2K REVIEW - NO DATE FIELDS HERE
002400*  02/18/99  RG   CR-1498    NO CODE CHANGE HERE - SEE WSPARSE
002500*                            FOR THE FINDING TABLE LIMIT RAISE
002600*  04/14/02  RG   HD-2390    ADDED COMMENTARY EXPLAINING WHY
002700*                            THIS COPYBOOK NEVER TOUCHES THE
002800*                            REPORT FILE - CAME UP IN REVIEW
002900*-----------------------------------------------------------
003000
003100*    TOP-LEVEL DISPATCH.  NOTHING IS CHECKED UNLESS THE PREVIOUS
003200*    TRACK NUMBER CONVERTED CLEANLY - R0 AND THE ARTIST/ALBUM
003300*    RULES ARE INDEPENDENT AND BOTH MAY FIRE FOR THE SAME PAIR.
003400*    THIS PARAGRAPH IS ONLY EVER REACHED FROM 3100-CHECK-
003500*    ELIGIBLE-AND-APPLY IN MISSING-TRACKS-REPORT, AFTER THAT
003600*    PARAGRAPH HAS ALREADY CONFIRMED BOTH RECORDS SPLIT INTO
003700*    FOUR FIELDS, THE CURRENT TITLE ENDS IN M4A, THE CURRENT
003800*    TRACK NUMBER IS NUMERIC, AND IT IS GREATER THAN 1 - SO NONE
003900*    OF THOSE CONDITIONS ARE RE-TESTED HERE.
004000 5000-APPLY-GAP-RULES.
004100*        WP-PREV-TRACK-IS-NUMERIC IS TESTED SEPARATELY FROM THE
004200*        CURRENT RECORD'S SWITCH - THE CALLER ONLY GUARANTEED
004300*        THE CURRENT ONE.  A NON-NUMERIC PREVIOUS TRACK GIVES US
004400*        NOTHING TO COMPUTE A DELTA AGAINST, SO NO RULE AT ALL
004500*        CAN FIRE FOR THIS PAIR.
004600     IF WP-PREV-TRACK-IS-NUMERIC
004700         PERFORM 5010-RULE-R0-FIRST-TRACK THRU 5010-EXIT
004800         COMPUTE WM-TRACK-DELTA =
004900             WP-CURR-TRACK-NUM - WP-PREV-TRACK-NUM
005000*            THREE-WAY SPLIT ON ARTIST/ALBUM MATCH - SAME ALBUM,
005100*            SAME ARTIST BUT DIFFERENT ALBUM, OR A DIFFERENT
005200*            ARTIST ALTOGETHER.  EACH BRANCH HAS ITS OWN SET OF
005300*            GAP RULES BECAUSE THE MEANING OF THE TRACK-NUMBER
005400*            DELTA IS DIFFERENT IN EACH CASE - SEE CR-1067 ABOVE.
005500         IF WP-CURR-ARTIST = WP-PREV-ARTIST
005600             IF WP-CURR-ALBUM = WP-PREV-ALBUM
005700                 PERFORM 5050-DISPATCH-SAME-ALBUM THRU 5050-EXIT
005800             ELSE
005900                 PERFORM 5055-DISPATCH-DIFF-ALBUM THRU 5055-EXIT
006000         ELSE
006100             PERFORM 5060-DISPATCH-DIFF-ARTIST THRU 5060-EXIT.
006200 5000-EXIT.
006300     EXIT.
006400
006500*    R0 - LEGACY CHECK.  AN ALBUM'S FIRST CANDIDATE TRACK IS
006600*    NUMBER 2 WITH NO TRACK 1 ANYWHERE IN THE LIST - TRACK 1
006700*    NEVER APPEARED AS A PREVIOUS RECORD SO THE NORMAL DELTA
006800*    TEST NEVER SEES IT.  KEPT SEPARATE FROM R1-R6 ON PURPOSE -
006900*    IT RUNS AGAINST EVERY ELIGIBLE PAIR, NOT JUST ONE BRANCH OF
007000*    THE ARTIST/ALBUM SPLIT BELOW, SINCE THE MISSING TRACK 1 CAN
007100*    BE DETECTED BEFORE WE EVEN KNOW WHETHER THE ALBUM CHANGED.
007200 5010-RULE-R0-FIRST-TRACK.                                        CR-1190
007300*        BOTH CONDITIONS MUST HOLD: THE CURRENT TRACK IS NUMBER
007400*        2, AND THE PREVIOUS TRACK (WHATEVER ALBUM IT CAME FROM)
007500*        WAS NOT NUMBER 1.  A CURRENT TRACK 2 RIGHT AFTER A
007600*        PREVIOUS TRACK 1 IS THE NORMAL CASE AND FIRES NOTHING.
007700     IF WP-CURR-TRACK-NUM = 2
007800         AND WP-PREV-TRACK-NUM NOT = 1
007900         MOVE 1                 TO WM-BUILD-TRACK-NUM
008000         PERFORM 5110-BUILD-ONE-MISSING-TRACK THRU 5110-EXIT.
008100 5010-EXIT.
008200     EXIT.
008300
008400*    CONSOLE-ONLY DIAGNOSTIC - THE RUN KEEPS GOING, BUT SOMEONE
008500*    SHOULD LOOK AT WHY TWO TRACKS OF THE SAME ALBUM ARE NOT IN
008600*    ASCENDING ORDER.  THIS DOES NOT GO TO MISSING.TXT - IT IS
008700*    DELIBERATELY CONSOLE-ONLY SO THE PERMANENT REPORT STAYS
008800*    FOCUSED ON ACTIONABLE GAPS/DUPLICATES RATHER THAN EVERY
008900*    MINOR ORDERING QUIRK IN THE SOURCE FILE LIST.
009000 5020-DIAGNOSE-OUT-OF-SEQUENCE.
009100*        BOTH FULL NAMES HAVE TO BE TRIMMED SEPARATELY BEFORE THE
009200*        DISPLAY, BECAUSE WM-TRIM-INPUT/WM-TRIM-LENGTH ARE SHARED
009300*        SCRATCH FIELDS - IF WE DIDN'T COPY EACH RESULT OUT TO ITS
009400*        OWN WM-DIAG-xxx FIELD, THE SECOND TRIM WOULD OVERWRITE
009500*        THE FIRST BEFORE THE DISPLAY STATEMENT EVER RAN.
009600     MOVE SPACES                TO WM-TRIM-INPUT.
009700     MOVE WP-CURR-FULL-NAME      TO WM-TRIM-INPUT (1:120).
009800     PERFORM 9200-TRIM-TRAILING-SPACES THRU 9200-EXIT.
009900     MOVE WM-TRIM-INPUT           TO WM-DIAG-CURR-NAME.
010000     MOVE WM-TRIM-LENGTH          TO WM-DIAG-CURR-LEN.
010100     MOVE SPACES                TO WM-TRIM-INPUT.
010200     MOVE WP-PREV-FULL-NAME      TO WM-TRIM-INPUT (1:120).
010300     PERFORM 9200-TRIM-TRAILING-SPACES THRU 9200-EXIT.
010400     MOVE WM-TRIM-INPUT           TO WM-DIAG-PREV-NAME.
010500     MOVE WM-TRIM-LENGTH          TO WM-DIAG-PREV-LEN.
010600*        QUOTE IS THE FIGURATIVE CONSTANT FOR A LITERAL DOUBLE
010700*        QUOTE CHARACTER - USED HERE RATHER THAN AN ESCAPED QUOTE
010800*        INSIDE A LITERAL SO THE NAMES THEMSELVES CAN BE QUOTED
010900*        IN THE CONSOLE MESSAGE WITHOUT CONFUSING THE COMPILER
011000*        ABOUT WHERE ONE LITERAL ENDS AND THE NEXT BEGINS.
011100     DISPLAY QUOTE
011200         WM-DIAG-CURR-NAME (1:WM-DIAG-CURR-LEN)
011300         QUOTE " does NOT come immediately after " QUOTE
011400         WM-DIAG-PREV-NAME (1:WM-DIAG-PREV-LEN) QUOTE.
011500 5020-EXIT.
011600     EXIT.
011700
011800*    SAME ARTIST, SAME ALBUM.  DELTA OF EXACTLY 1 IS THE NORMAL
011900*    CASE AND NEEDS NO FINDING.  ANYTHING ELSE GETS DIAGNOSED TO
012000*    THE CONSOLE AND THEN ROUTED ON THE SIZE OF THE DELTA.  THIS
012100*    PARAGRAPH IS WHERE CR-1067 SPLIT THE OLD SINGLE GAP RULE
012200*    INTO THE SAME-ALBUM/DIFFERENT-ALBUM/DIFFERENT-ARTIST CASES -
012300*    BEFORE THAT CHANGE ONE SET OF THRESHOLDS TRIED TO COVER ALL
012400*    THREE AND GOT THE WRONG ANSWER ON ALBUM BOUNDARIES.
012500 5050-DISPATCH-SAME-ALBUM.                                        CR-1067
012600     IF WM-TRACK-DELTA = 1
012700         GO TO 5050-EXIT.
012800     PERFORM 5020-DIAGNOSE-OUT-OF-SEQUENCE THRU 5020-EXIT.
012900*        THE DELTA SPLITS FOUR WAYS: A SMALL POSITIVE GAP (R1), A
013000*        LARGE POSITIVE GAP (R2), NO GAP AT ALL - A REPEATED TRACK
013100*        NUMBER (R3), OR A NEGATIVE DELTA - THE NUMBERS WENT
013200*        BACKWARD (R4).  ONLY ONE OF THE FOUR CAN FIRE FOR ANY
013300*        GIVEN PAIR SINCE THE RANGES DO NOT OVERLAP.
013400     IF WM-TRACK-DELTA = 2 OR WM-TRACK-DELTA = 3
013500         PERFORM 5100-RULE-R1-LIST-EACH THRU 5100-EXIT
013600     ELSE
013700         IF WM-TRACK-DELTA > 3
013800             PERFORM 5200-RULE-R2-RANGE THRU 5200-EXIT
013900         ELSE
014000             IF WM-TRACK-DELTA = 0
014100                 PERFORM 5300-RULE-R3-DUPLICATE THRU 5300-EXIT
014200             ELSE
014300                 PERFORM 5400-RULE-R4-CHECK THRU 5400-EXIT.
014400 5050-EXIT.
014500     EXIT.
014600
014700*    SAME ARTIST, DIFFERENT ALBUM.  THE DELTA STILL COMES FROM
014800*    THE OLD ALBUM'S LAST TRACK NUMBER EVEN THOUGH THE ALBUM
014900*    CHANGED - THAT IS THE LIBRARY'S OWN LONGSTANDING QUIRK,
015000*    NOT SOMETHING WE INTRODUCED (SEE 5500 BELOW).  THERE IS NO
015100*    R3/R4 EQUIVALENT HERE - A REPEATED OR BACKWARD TRACK NUMBER
015200*    ACROSS AN ALBUM BOUNDARY IS EXPECTED (EVERY ALBUM RESTARTS
015300*    ITS OWN NUMBERING) AND IS NOT WORTH FLAGGING.
015400 5055-DISPATCH-DIFF-ALBUM.                                        CR-1067
015500     IF WM-TRACK-DELTA = 2 OR WM-TRACK-DELTA = 3
015600         PERFORM 5500-RULE-R5A-LIST-EACH THRU 5500-EXIT
015700     ELSE
015800         IF WP-CURR-TRACK-NUM > 3
015900             PERFORM 5600-RULE-R5B-RANGE THRU 5600-EXIT.
016000 5055-EXIT.
016100     EXIT.
016200
016300*    DIFFERENT ARTIST ENTIRELY - SAME IDEA AS 5055 ABOVE, BUT
016400*    THE FINDING TEXT SAYS SO (SEE 6110/6120 BELOW).  NOTE THIS
016500*    BRANCH TESTS WP-CURR-TRACK-NUM DIRECTLY RATHER THAN
016600*    WM-TRACK-DELTA - ACROSS AN ARTIST CHANGE THE DELTA IS
016700*    MEANINGLESS (IT COMPARES TWO UNRELATED ARTISTS' TRACK
016800*    NUMBERS), SO THE NEW ALBUM IS JUDGED ON ITS OWN TRACK NUMBER
016900*    AS IF IT WERE STARTING FROM SCRATCH.
017000 5060-DISPATCH-DIFF-ARTIST.
017100     IF WP-CURR-TRACK-NUM = 2 OR WP-CURR-TRACK-NUM = 3
017200         PERFORM 5700-RULE-R6A-LIST-EACH THRU 5700-EXIT
017300     ELSE
017400         IF WP-CURR-TRACK-NUM > 3
017500             PERFORM 5800-RULE-R6B-RANGE THRU 5800-EXIT.
017600 5060-EXIT.
017700     EXIT.
017800
017900*    R1 - SMALL GAP WITHIN THE SAME ALBUM (DELTA 2 OR 3) - LIST
018000*    EVERY MISSING TRACK NUMBER ON ITS OWN LINE.  A DELTA OF 2
018100*    MEANS ONE TRACK IS MISSING; A DELTA OF 3 MEANS TWO ARE.
018200 5100-RULE-R1-LIST-EACH.
018300*        THE MISSING RANGE RUNS FROM ONE PAST THE PREVIOUS TRACK
018400*        TO ONE BEFORE THE CURRENT TRACK - E.G. PREVIOUS=2,
018500*        CURRENT=5 MEANS TRACKS 3 AND 4 ARE MISSING.
018600     COMPUTE WM-LIST-TRACK-MIN = WP-PREV-TRACK-NUM + 1.
018700     COMPUTE WM-LIST-TRACK-MAX = WP-CURR-TRACK-NUM - 1.
018800     PERFORM 5110-BUILD-ONE-MISSING-TRACK THRU 5110-EXIT
018900         VARYING WM-LIST-TRACK
019000         FROM WM-LIST-TRACK-MIN BY 1
019100         UNTIL WM-LIST-TRACK > WM-LIST-TRACK-MAX.
019200 5100-EXIT.
019300     EXIT.
019400
019500*    SHARED BY R0, R1, R5A AND R6A - BUILDS ONE "ARTIST - ALBUM
019600*    - TRACK" FINDING LINE FOR THE TRACK NUMBER IN WM-LIST-TRACK.
019700*    KEEPING THIS AS ITS OWN PARAGRAPH MEANS THE VARYING LOOPS IN
019800*    ALL FOUR CALLERS SHARE ONE COPY OF THE LINE-BUILDING LOGIC -
019900*    IF THE FINDING FORMAT EVER CHANGES IT ONLY HAS TO CHANGE
020000*    HERE, AND EVERY RULE THAT LISTS TRACKS PICKS IT UP.
020100 5110-BUILD-ONE-MISSING-TRACK.
020200     MOVE WM-LIST-TRACK          TO WM-BUILD-TRACK-NUM.
020300     PERFORM 6100-BUILD-SINGLE-FINDING THRU 6100-EXIT.
020400 5110-EXIT.
020500     EXIT.
020600
020700*    R2 - LARGE GAP WITHIN THE SAME ALBUM (DELTA > 3) - ONE LINE
020800*    NAMING THE RANGE RATHER THAN EVERY TRACK NUMBER.  A WIDE GAP
020900*    USUALLY MEANS A WHOLE RUN OF TRACKS IS MISSING, NOT JUST ONE
021000*    OR TWO, SO LISTING THEM INDIVIDUALLY WOULD ONLY CLUTTER THE
021100*    REPORT - THE RANGE SAYS THE SAME THING IN ONE LINE.
021200 5200-RULE-R2-RANGE.
021300     COMPUTE WM-RANGE-FROM = WP-PREV-TRACK-NUM + 1.
021400     COMPUTE WM-RANGE-TO = WP-CURR-TRACK-NUM - 1.
021500     PERFORM 6200-BUILD-RANGE-FINDING THRU 6200-EXIT.
021600 5200-EXIT.
021700     EXIT.
021800
021900*    R3 - SAME ALBUM, DELTA ZERO - THE SAME TRACK NUMBER TURNED
022000*    UP TWICE.  REPORTED AS A POSSIBLE DUPLICATE, NOT A GAP - THE
022100*    TWO FILE NAMES MAY BE TWO RIPS OF THE SAME TRACK, OR A
022200*    GENUINE MIS-NUMBERED PAIR, AND EITHER WAY A HUMAN SHOULD
022300*    LOOK AT BOTH NAMES SIDE BY SIDE (SEE 6300 BELOW).
022400 5300-RULE-R3-DUPLICATE.                                          CR-1142
022500     PERFORM 6300-BUILD-DUPLICATE-FINDING THRU 6300-EXIT.
022600 5300-EXIT.
022700     EXIT.
022800
022900*    R4 - SAME ALBUM, DELTA NEGATIVE AND NOT ZERO (TRACK NUMBERS
023000*    RAN BACKWARD) - TOO ODD TO GUESS A RANGE, SO WE JUST FLAG
023100*    THE CURRENT RECORD FOR A HUMAN TO LOOK AT.  THERE IS NO WAY
023200*    TO INFER WHAT WAS INTENDED WHEN TRACK NUMBERS GO BACKWARD -
023300*    A RANGE OR LIST WOULD BE GUESSING, SO WE DON'T.
023400 5400-RULE-R4-CHECK.
023500     PERFORM 6400-BUILD-CHECK-FINDING THRU 6400-EXIT.
023600 5400-EXIT.
023700     EXIT.
023800
023900*    R5A - SMALL DELTA AGAINST THE OLD ALBUM'S LAST TRACK (SEE
024000*    5055) - LIST EACH MISSING TRACK, SAME ARITHMETIC AS R1 BUT
024100*    THE NAME CAME FROM A DIFFERENT ALBUM THAN THE PREVIOUS
024200*    RECORD DID.  SHARES 5110 WITH R1 SINCE THE LINE FORMAT IS
024300*    IDENTICAL - ONLY THE DISPATCH LOGIC THAT GOT US HERE DIFFERS.
024400 5500-RULE-R5A-LIST-EACH.
024500     COMPUTE WM-LIST-TRACK-MIN = WP-PREV-TRACK-NUM + 1.
024600     COMPUTE WM-LIST-TRACK-MAX = WP-CURR-TRACK-NUM - 1.
024700     PERFORM 5110-BUILD-ONE-MISSING-TRACK THRU 5110-EXIT
024800         VARYING WM-LIST-TRACK
024900         FROM WM-LIST-TRACK-MIN BY 1
025000         UNTIL WM-LIST-TRACK > WM-LIST-TRACK-MAX.
025100 5500-EXIT.
025200     EXIT.
025300
025400*    R5B - NEW ALBUM (SAME ARTIST) OPENS PAST TRACK 3 - ONE
025500*    RANGE LINE COVERING TRACKS 1 THROUGH THE TRACK BEFORE THIS.
025600*    UNLIKE R2, THE RANGE ALWAYS STARTS AT 1 HERE - A NEW ALBUM'S
025700*    MISSING TRACKS ARE ASSUMED TO START FROM THE BEGINNING OF
025800*    THE ALBUM, NOT FROM WHEREVER THE PREVIOUS ALBUM LEFT OFF.
025900 5600-RULE-R5B-RANGE.
026000     MOVE 1                     TO WM-RANGE-FROM.
026100     COMPUTE WM-RANGE-TO = WP-CURR-TRACK-NUM - 1.
026200     PERFORM 6200-BUILD-RANGE-FINDING THRU 6200-EXIT.
026300 5600-EXIT.
026400     EXIT.
026500
026600*    R6A - NEW ARTIST OPENS AT TRACK 2 OR 3 - SAME IDEA AS R5A,
026700*    BUT THE MISSING RANGE ALWAYS STARTS AT TRACK 1 RATHER THAN
026800*    AT ONE PAST SOME PREVIOUS TRACK NUMBER - A NEW ARTIST HAS NO
026900*    RELATIONSHIP AT ALL TO WHATEVER TRACK NUMBER CAME BEFORE IT.
027000 5700-RULE-R6A-LIST-EACH.
027100     MOVE 1                     TO WM-LIST-TRACK-MIN.
027200     COMPUTE WM-LIST-TRACK-MAX = WP-CURR-TRACK-NUM - 1.
027300     PERFORM 5110-BUILD-ONE-MISSING-TRACK THRU 5110-EXIT
027400         VARYING WM-LIST-TRACK
027500         FROM WM-LIST-TRACK-MIN BY 1
027600         UNTIL WM-LIST-TRACK > WM-LIST-TRACK-MAX.
027700 5700-EXIT.
027800     EXIT.
027900
028000*    R6B - NEW ARTIST OPENS PAST TRACK 3 - SAME IDEA AS R5B.
028100*    R5B/R6B SHARE THE SAME BODY (BOTH JUST SET WM-RANGE-FROM TO
028200*    1 AND CALL 6200) BUT ARE KEPT AS SEPARATE PARAGRAPHS SINCE
028300*    THEY ARE REACHED FROM DIFFERENT DISPATCH BRANCHES AND A
028400*    FUTURE RULE CHANGE TO ONE SHOULD NOT SILENTLY AFFECT THE
028500*    OTHER.
028600 5800-RULE-R6B-RANGE.
028700     MOVE 1                     TO WM-RANGE-FROM.
028800     COMPUTE WM-RANGE-TO = WP-CURR-TRACK-NUM - 1.
028900     PERFORM 6200-BUILD-RANGE-FINDING THRU 6200-EXIT.
029000 5800-EXIT.
029100     EXIT.
029200
029300*    BUILDS "ARTIST - ALBUM - TRACK" USING THE CURRENT RECORD'S
029400*    ARTIST AND ALBUM, REGARDLESS OF WHICH RULE CALLED US - THE
029500*    SPEC IS EXPLICIT THAT THE CURRENT RECORD NAMES THE ALBUM.
029600*    THIS IS THE SINGLE-TRACK FINDING FORMAT USED BY R0, R1, R5A
029700*    AND R6A - ONE LINE PER MISSING TRACK NUMBER, NO INDENT.
029800 6100-BUILD-SINGLE-FINDING.
029900     MOVE SPACES                TO WM-BUILD-LINE.
030000     MOVE 1                     TO WM-BUILD-PTR.
030100     PERFORM 6110-APPEND-CURRENT-ARTIST THRU 6110-EXIT.
030200     PERFORM 6130-APPEND-DASH THRU 6130-EXIT.
030300     PERFORM 6120-APPEND-CURRENT-ALBUM THRU 6120-EXIT.
030400     PERFORM 6130-APPEND-DASH THRU 6130-EXIT.
030500     PERFORM 6140-APPEND-TRACK-NUMBER THRU 6140-EXIT.
030600     PERFORM 6500-ADD-FINDING-LINE THRU 6500-EXIT.
030700 6100-EXIT.
030800     EXIT.
030900
031000*    APPENDS THE TRIMMED CURRENT ARTIST TO WM-BUILD-LINE AT
031100*    WHATEVER POSITION WM-BUILD-PTR CURRENTLY POINTS TO.
031200 6110-APPEND-CURRENT-ARTIST.
031300     MOVE SPACES                TO WM-TRIM-INPUT.
031400     MOVE WP-CURR-ARTIST         TO WM-TRIM-INPUT (1:40).
031500*        TRIM FIRST, THEN STRING THE TRIMMED SLICE ONLY - ELSE THE
031600*        ARTIST'S TRAILING PAD SPACES WOULD LAND IN THE MIDDLE OF
031700*        THE FINDING LINE, AHEAD OF THE " - " THAT FOLLOWS IT.
031800     PERFORM 9200-TRIM-TRAILING-SPACES THRU 9200-EXIT.
031900     STRING WM-TRIM-INPUT (1:WM-TRIM-LENGTH) DELIMITED BY SIZE
032000         INTO WM-BUILD-LINE
032100         WITH POINTER WM-BUILD-PTR.
032200 6110-EXIT.
032300     EXIT.
032400
032500*    SAME IDEA AS 6110 BUT FOR THE CURRENT ALBUM.
032600 6120-APPEND-CURRENT-ALBUM.
032700     MOVE SPACES                TO WM-TRIM-INPUT.
032800     MOVE WP-CURR-ALBUM          TO WM-TRIM-INPUT (1:40).
032900     PERFORM 9200-TRIM-TRAILING-SPACES THRU 9200-EXIT.
033000     STRING WM-TRIM-INPUT (1:WM-TRIM-LENGTH) DELIMITED BY SIZE
033100         INTO WM-BUILD-LINE
033200         WITH POINTER WM-BUILD-PTR.
033300 6120-EXIT.
033400     EXIT.
033500
033600*    APPENDS THE " - " SEPARATOR - USED BETWEEN ARTIST/ALBUM AND
033700*    AGAIN BETWEEN ALBUM/TRACK, MATCHING THE SAME DELIMITER THE
033800*    SOURCE FILE NAMES USE SO THE FINDING LINE READS LIKE A FILE
033900*    NAME EVEN THOUGH IT ISN'T ONE.
034000 6130-APPEND-DASH.
034100*        NO TRIM NEEDED - THE LITERAL IS ALREADY EXACTLY THREE
034200*        CHARACTERS WIDE WITH NO PADDING TO STRIP.
034300     STRING " - " DELIMITED BY SIZE
034400         INTO WM-BUILD-LINE
034500         WITH POINTER WM-BUILD-PTR.
034600 6130-EXIT.
034700     EXIT.
034800
034900*    APPENDS ONE TRACK NUMBER, LEFT-JUSTIFIED, NO LEADING ZEROS.
035000*    THE CALLER MUST HAVE ALREADY MOVED THE TRACK NUMBER TO
035100*    WM-BUILD-TRACK-NUM - THIS PARAGRAPH ONLY FORMATS AND
035200*    APPENDS IT, IT DOES NOT KNOW WHICH TRACK NUMBER IT IS.
035300 6140-APPEND-TRACK-NUMBER.
035400*        EDIT TO TEXT FIRST (6600), THEN TRIM AND STRING IT LIKE
035500*        ANY OTHER FIELD - THE TRACK NUMBER IS JUST ANOTHER PIECE
035600*        OF TEXT ONCE EDITED, NOT A SPECIAL CASE FOR STRING.
035700     MOVE WM-BUILD-TRACK-NUM     TO WM-EDIT-TRACK-NUM.
035800     PERFORM 6600-EDIT-TRACK-NUMBER THRU 6600-EXIT.
035900     MOVE SPACES                 TO WM-TRIM-INPUT.
036000     MOVE WM-EDIT-TRACK-TEXT      TO WM-TRIM-INPUT (1:5).
036100     PERFORM 9200-TRIM-TRAILING-SPACES THRU 9200-EXIT.
036200     STRING WM-TRIM-INPUT (1:WM-TRIM-LENGTH) DELIMITED BY SIZE
036300         INTO WM-BUILD-LINE
036400         WITH POINTER WM-BUILD-PTR.
036500 6140-EXIT.
036600     EXIT.
036700
036800*    APPENDS THE FULL (UNSPLIT) CURRENT FILE NAME - USED BY THE
036900*    DUPLICATE (R3) AND CHECK (R4) FINDINGS, WHICH SHOW THE
037000*    WHOLE NAME RATHER THAN JUST THE PARSED ARTIST/ALBUM/TRACK.
037100 6150-APPEND-CURRENT-FULL-NAME.
037200     MOVE SPACES                TO WM-TRIM-INPUT.
037300     MOVE WP-CURR-FULL-NAME      TO WM-TRIM-INPUT (1:120).
037400     PERFORM 9200-TRIM-TRAILING-SPACES THRU 9200-EXIT.
037500     STRING WM-TRIM-INPUT (1:WM-TRIM-LENGTH) DELIMITED BY SIZE
037600         INTO WM-BUILD-LINE
037700         WITH POINTER WM-BUILD-PTR.
037800 6150-EXIT.
037900     EXIT.
038000
038100*    SAME IDEA AS 6150 BUT FOR THE PREVIOUS FILE NAME - ONLY THE
038200*    DUPLICATE FINDING (R3) NEEDS THIS ONE, SINCE THAT IS THE
038300*    ONLY FINDING THAT SHOWS BOTH NAMES OF THE PAIR.
038400 6160-APPEND-PREVIOUS-FULL-NAME.
038500     MOVE SPACES                TO WM-TRIM-INPUT.
038600     MOVE WP-PREV-FULL-NAME      TO WM-TRIM-INPUT (1:120).
038700     PERFORM 9200-TRIM-TRAILING-SPACES THRU 9200-EXIT.
038800     STRING WM-TRIM-INPUT (1:WM-TRIM-LENGTH) DELIMITED BY SIZE
038900         INTO WM-BUILD-LINE
039000         WITH POINTER WM-BUILD-PTR.
039100 6160-EXIT.
039200     EXIT.
039300
039400*    BUILDS "ARTIST - ALBUM - (TRACKS X TO Y)" FOR A WIDE GAP.
039500*    USED BY R2, R5B AND R6B - ANY RULE THAT REPORTS A RANGE
039600*    RATHER THAN LISTING EACH MISSING TRACK SEPARATELY.
039700 6200-BUILD-RANGE-FINDING.
039800     MOVE SPACES                TO WM-BUILD-LINE.
039900     MOVE 1                     TO WM-BUILD-PTR.
040000     PERFORM 6110-APPEND-CURRENT-ARTIST THRU 6110-EXIT.
040100     PERFORM 6130-APPEND-DASH THRU 6130-EXIT.
040200     PERFORM 6120-APPEND-CURRENT-ALBUM THRU 6120-EXIT.
040300     PERFORM 6130-APPEND-DASH THRU 6130-EXIT.
040400*        "(tracks X to Y)" IS BUILT PIECE BY PIECE - THE LITERAL
040500*        LEAD-IN, THE LOW END OF THE RANGE, THE LITERAL " to ",
040600*        THE HIGH END, THEN THE CLOSING PAREN - REUSING 6140 FOR
040700*        BOTH NUMBERS SO THE EDIT LOGIC ONLY EXISTS ONCE.
040800     STRING "(tracks " DELIMITED BY SIZE
040900         INTO WM-BUILD-LINE
041000         WITH POINTER WM-BUILD-PTR.
041100     MOVE WM-RANGE-FROM          TO WM-BUILD-TRACK-NUM.
041200     PERFORM 6140-APPEND-TRACK-NUMBER THRU 6140-EXIT.
041300     STRING " to " DELIMITED BY SIZE
041400         INTO WM-BUILD-LINE
041500         WITH POINTER WM-BUILD-PTR.
041600     MOVE WM-RANGE-TO            TO WM-BUILD-TRACK-NUM.
041700     PERFORM 6140-APPEND-TRACK-NUMBER THRU 6140-EXIT.
041800     STRING ")" DELIMITED BY SIZE
041900         INTO WM-BUILD-LINE
042000         WITH POINTER WM-BUILD-PTR.
042100     PERFORM 6500-ADD-FINDING-LINE THRU 6500-EXIT.
042200 6200-EXIT.
042300     EXIT.
042400
042500*    BUILDS THE THREE-LINE DUPLICATE-TRACK FINDING - A HEADER
042600*    LINE FOLLOWED BY THE CURRENT AND PREVIOUS FULL NAMES,
042700*    EACH INDENTED FOUR SPACES.  THIS IS THE ONLY FINDING BUILDER
042800*    THAT CALLS 6500-ADD-FINDING-LINE MORE THAN ONCE - EACH OF
042900*    THE THREE LINES GOES INTO THE TABLE AS ITS OWN ENTRY, NOT
043000*    AS ONE LONG LINE, SO THE CONSOLE ECHO AND MISSING.TXT BOTH
043100*    SHOW THEM ON SEPARATE LINES.
043200 6300-BUILD-DUPLICATE-FINDING.
043300     MOVE SPACES                TO WM-BUILD-LINE.
043400     MOVE 1                     TO WM-BUILD-PTR.
043500     STRING "Possible duplicates:" DELIMITED BY SIZE
043600         INTO WM-BUILD-LINE
043700         WITH POINTER WM-BUILD-PTR.
043800     PERFORM 6500-ADD-FINDING-LINE THRU 6500-EXIT.
043900*        THE INDENTED LINES START THE POINTER AT 5, NOT 1 - THE
044000*        FIRST FOUR BYTES OF WM-BUILD-LINE ARE WM-BUILD-INDENT
044100*        (SEE THE REDEFINE IN WSPARSE.CBL), SO STARTING THE
044200*        POINTER PAST THEM LEAVES THE INDENT UNTOUCHED BY STRING.
044300     MOVE SPACES                TO WM-BUILD-LINE.
044400     MOVE "    "                TO WM-BUILD-INDENT.
044500     MOVE 5                     TO WM-BUILD-PTR.
044600     PERFORM 6150-APPEND-CURRENT-FULL-NAME THRU 6150-EXIT.
044700     PERFORM 6500-ADD-FINDING-LINE THRU 6500-EXIT.
044800     MOVE SPACES                TO WM-BUILD-LINE.
044900     MOVE "    "                TO WM-BUILD-INDENT.
045000     MOVE 5                     TO WM-BUILD-PTR.
045100     PERFORM 6160-APPEND-PREVIOUS-FULL-NAME THRU 6160-EXIT.
045200     PERFORM 6500-ADD-FINDING-LINE THRU 6500-EXIT.
045300 6300-EXIT.
045400     EXIT.
045500
045600*    BUILDS THE INDENTED "PLEASE CHECK ..." LINE FOR R4 - ONE
045700*    LINE, INDENTED THE SAME FOUR SPACES AS THE R3 NAME LINES
045800*    ABOVE, SO THE TWO RARE FINDING TYPES LOOK CONSISTENT.
045900 6400-BUILD-CHECK-FINDING.
046000     MOVE SPACES                TO WM-BUILD-LINE.
046100     MOVE "    "                TO WM-BUILD-INDENT.
046200     MOVE 5                     TO WM-BUILD-PTR.
046300     STRING "Please check " DELIMITED BY SIZE
046400         INTO WM-BUILD-LINE
046500         WITH POINTER WM-BUILD-PTR.
046600     PERFORM 6150-APPEND-CURRENT-FULL-NAME THRU 6150-EXIT.
046700     PERFORM 6500-ADD-FINDING-LINE THRU 6500-EXIT.
046800 6400-EXIT.
046900     EXIT.
047000
047100*    APPENDS WM-BUILD-LINE TO THE RUN'S FINDING TABLE, UNLESS
047200*    THE TABLE IS ALREADY FULL (SEE CR-1498 IN WSPARSE.CBL).  A
047300*    FULL TABLE SILENTLY DROPS THE LINE RATHER THAN ABENDING THE
047400*    RUN - A LIBRARY LARGE ENOUGH TO OVERFLOW 500 FINDINGS HAS
047500*    BIGGER PROBLEMS THAN THIS PROGRAM CAN SOLVE IN ONE RUN, AND
047600*    WE WOULD RATHER REPORT THE FIRST 500 THAN REPORT NOTHING.
047700 6500-ADD-FINDING-LINE.
047800*        NOTHING HAPPENS AT ALL IF THE TABLE IS FULL - NO ELSE
047900*        BRANCH, NO DISPLAY WARNING.  AN OPERATOR WATCHING THE
048000*        CONSOLE ECHO WOULD STILL SEE THE FIRST 500 FINDINGS GO
048100*        BY, SO A SILENT DROP HERE IS NOT A SILENT FAILURE OVERALL
048200     IF WM-FINDING-COUNT < 500
048300         ADD 1                   TO WM-FINDING-COUNT
048400         MOVE WM-BUILD-LINE       TO
048500             WM-FINDING-ENTRY (WM-FINDING-COUNT)
048600         MOVE "Y"                TO W-FINDINGS-FOUND-SW.
048700 6500-EXIT.
048800     EXIT.
048900
049000*    EDITS WM-EDIT-TRACK-NUM INTO LEFT-JUSTIFIED TEXT WITH NO
049100*    LEADING ZEROS, USING A ZERO-SUPPRESSED EDIT PICTURE AND
049200*    THEN SKIPPING THE LEADING BLANKS IT LEAVES BEHIND.  A PLAIN
049300*    PIC 9(05) WOULD GIVE US LEADING ZEROS ("00003") WHICH IS NOT
049400*    HOW A TRACK NUMBER SHOULD LOOK IN A FINDING LINE.
049500 6600-EDIT-TRACK-NUMBER.
049600*        MOVING A COMP NUMBER TO A ZZZZ9 EDIT FIELD IS WHAT DOES
049700*        THE ZERO SUPPRESSION - THE LEADING POSITIONS COME OUT AS
049800*        SPACE, NOT ZERO, WHICH IS THE WHOLE REASON WE NEED THE
049900*        SKIP-LEADING-BLANK LOOP BELOW BEFORE WE CAN USE THE TEXT.
050000     MOVE WM-EDIT-TRACK-NUM       TO WM-EDIT-TRACK-DISPLAY.
050100     MOVE 1                       TO WM-EDIT-TRACK-INDEX.
050200*        WM-EDIT-TRACK-CHARS (THE REDEFINE OVER THE ZZZZ9 EDIT
050300*        FIELD) LETS US STEP ACROSS IT ONE CHARACTER AT A TIME -
050400*        A PIC ZZZZ9 FIELD ITSELF CANNOT BE REFERENCE-MODIFIED
050500*        THE SAME WAY AN ALPHANUMERIC FIELD CAN.
050600     PERFORM 6650-SKIP-LEADING-BLANK THRU 6650-EXIT
050700         UNTIL WM-EDIT-TRACK-INDEX > 5
050800         OR WM-EDIT-TRACK-CHAR (WM-EDIT-TRACK-INDEX) NOT = SPACE.
050900     MOVE SPACES                  TO WM-EDIT-TRACK-TEXT.
051000     MOVE WM-EDIT-TRACK-DISPLAY (WM-EDIT-TRACK-INDEX:)
051100                                  TO WM-EDIT-TRACK-TEXT.
051200 6600-EXIT.
051300     EXIT.
051400
051500*    ADVANCES WM-EDIT-TRACK-INDEX ONE POSITION - SPLIT OUT AS ITS
051600*    OWN PARAGRAPH SOLELY SO 6600 CAN DRIVE IT WITH PERFORM ...
051700*    UNTIL, PER THE SHOP'S USUAL LOOP-BODY-AS-PARAGRAPH STYLE.
051800 6650-SKIP-LEADING-BLANK.
051900     ADD 1                        TO WM-EDIT-TRACK-INDEX.
052000 6650-EXIT.
052100     EXIT.
052200
052300*    SHARED TRAILING-SPACE TRIM - SCANS WM-TRIM-INPUT BACKWARD
052400*    FROM POSITION 120 AND RETURNS THE LENGTH OF THE DATA BEFORE
052500*    THE TRAILING PAD IN WM-TRIM-LENGTH.  CALLER MUST MOVE THE
052600*    FIELD TO WM-TRIM-INPUT (LEFT-JUSTIFIED) BEFORE PERFORMING -
052700*    THIS PARAGRAPH DOES NOT KNOW OR CARE WHAT FIELD IT CAME
052800*    FROM, ONLY THAT IT IS NOW SITTING IN WM-TRIM-INPUT.
052900 9200-TRIM-TRAILING-SPACES.
053000     MOVE 120                     TO WM-TRIM-LENGTH.
053100     PERFORM 9210-BACK-UP-OVER-SPACES THRU 9210-EXIT
053200         UNTIL WM-TRIM-LENGTH = ZERO
053300         OR WM-TRIM-INPUT (WM-TRIM-LENGTH:1) NOT = SPACE.
053400 9200-EXIT.
053500     EXIT.
053600
053700*    BACKS WM-TRIM-LENGTH UP ONE POSITION - THE LOOP BODY FOR
053800*    9200 ABOVE, KEPT AS ITS OWN PARAGRAPH FOR THE SAME REASON
053900*    6650 IS ABOVE.
054000 9210-BACK-UP-OVER-SPACES.
054100     SUBTRACT 1                   FROM WM-TRIM-LENGTH.
054200 9210-EXIT.
054300     EXIT.
