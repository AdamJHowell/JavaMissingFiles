000100*-----------------------------------------------------------
000200*  PLSPLIT.CBL
000300*  Splits one candidate name on the literal " - " delimiter
000400*  into ARTIST/ALBUM/TRACK-TEXT/TITLE, edits the track-text
000500*  into a numeric field, and checks the "m4a" extension.
000600*  ONLY EVER RUN AGAINST WP-CURRENT-AREA - THE CALLER IN
000700*  MISSING-TRACKS-REPORT PERFORMS 4000-SPLIT-ON-DASHES EXACTLY
000800*  ONCE PER CANDIDATE, RIGHT AFTER THE NAME COMES IN, AND THEN
000900*  ROLLS THE ALREADY-SPLIT FIELDS FORWARD INTO WP-PREVIOUS-AREA
001000*  BY FIELD-BY-FIELD MOVE (SEE 3900-ROLL-CURRENT-TO-PREVIOUS).
001100*  THE PREVIOUS CANDIDATE IS NEVER RE-SPLIT - IT WAS ALREADY
001200*  SPLIT THE ITERATION BEFORE, WHEN IT WAS ITSELF THE CURRENT
001300*  RECORD.  DO NOT BE TEMPTED TO PERFORM THIS AGAINST WP-PREV-
001400*  AREA - THERE IS NOTHING THERE TO SPLIT, THE FULL NAME FIELD
001500*  ALREADY CARRIES A COMPLETE PREVIOUSLY-SPLIT RECORD.
001600*-----------------------------------------------------------
001700*  CHANGED   BY   REF NO.    DESCRIPTION
001800*  --------  ---  ---------  ------------------------------
001900*  06/14/91  TA   (ORIGINAL) WRITTEN FOR MISSING-TRACKS-RPT
002000*  03/05/94  JK   CR-1190    TRACK TEXT NO LONGER ASSUMED TO
002100*                            BE NUMERIC - SEE 4200 BELOW
002200*  09/02/98  DW   HD-2203    Y2K REVIEW - NO DATE FIELDS HERE
002300*  04/14/02  RG   HD-2390    BANNER REWORDED - A NEW HIRE TRIED
002400*                            TO CALL THIS PARAGRAPH AGAINST THE
002500*                            PREVIOUS AREA AND WASTED A MORNING
002600*                            ON IT.  SEE THE NOTE ABOVE.
002700*-----------------------------------------------------------
002800
002900*    SPLITS THE CURRENT CANDIDATE'S FULL NAME ON " - " INTO
003000*    ITS FOUR PARTS.  OVERFLOW MEANS MORE THAN FOUR PARTS -
003100*    THE CALLER USES WP-CURR-FIELD-COUNT TO JUDGE ELIGIBILITY
003200*    RATHER THAN TESTING THE OVERFLOW CONDITION DIRECTLY.
003300*    A NAME WITH FEWER THAN FOUR PARTS LEAVES WP-CURR-FIELD-
003400*    COUNT BELOW 4 AND THE UNFILLED RECEIVING FIELDS BLANK,
003500*    WHICH IS WHY THEY ARE RE-SPACED BELOW BEFORE EACH SPLIT -
003600*    A SHORT NAME MUST NOT CARRY A STALE VALUE FORWARD FROM
003700*    THE CANDIDATE READ JUST BEFORE IT.
003800 4000-SPLIT-ON-DASHES.
003900*        ZERO THE FIELD COUNT AND BLANK THE FOUR RECEIVING
004000*        FIELDS BEFORE EVERY SPLIT - UNSTRING ONLY TOUCHES AS
004100*        MANY RECEIVING FIELDS AS IT FINDS DELIMITERS FOR.
004200     MOVE ZERO                  TO WP-CURR-FIELD-COUNT.
004300     MOVE SPACES                 TO WP-CURR-ARTIST
004400                                     WP-CURR-ALBUM
004500                                     WP-CURR-TRACK-TEXT
004600                                     WP-CURR-TITLE.
004700*        DELIMITED BY " - " MATCHES THE LITERAL THREE-CHARACTER
004800*        SPACE-HYPHEN-SPACE SEQUENCE ONLY - A BARE HYPHEN INSIDE
004900*        AN ARTIST OR ALBUM NAME (E.G. "UP-TOWN") DOES NOT SPLIT
005000*        THE NAME, WHICH IS THE WHOLE POINT OF THE THREE-
005100*        CHARACTER DELIMITER RATHER THAN A BARE "-".
005200     UNSTRING WP-CURR-FULL-NAME
005300         DELIMITED BY " - "
005400         INTO WP-CURR-ARTIST
005500              WP-CURR-ALBUM
005600              WP-CURR-TRACK-TEXT
005700              WP-CURR-TITLE
005800         TALLYING IN WP-CURR-FIELD-COUNT
005900*            ON OVERFLOW FIRES WHEN THE NAME HAS MORE THAN FOUR
006000*            DASH-DELIMITED PARTS - THE FIFTH PART AND ANY AFTER
006100*            IT ARE DISCARDED, BUT WE STILL HAVE TO BUMP THE
006200*            FIELD COUNT PAST 4 SO 3100-CHECK-ELIGIBLE-AND-APPLY
006300*            SEES "NOT = 4" AND CORRECTLY TREATS THE PAIR AS
006400*            INELIGIBLE RATHER THAN SILENTLY MISPARSED.
006500         ON OVERFLOW
006600             ADD 1               TO WP-CURR-FIELD-COUNT
006700     END-UNSTRING.
006800     PERFORM 4200-EDIT-TRACK-NUMBER THRU 4200-EXIT.
006900     PERFORM 4300-CHECK-TITLE-EXTENSION THRU 4300-EXIT.
007000 4000-EXIT.
007100     EXIT.
007200
007300*    CONVERTS WP-CURR-TRACK-TEXT TO WP-CURR-TRACK-NUM WHEN THE
007400*    TRIMMED TEXT IS ALL DIGITS.  A REDEFINES OF THE X(05) TEXT
007500*    ONTO A PIC 9(05) WOULD NOT WORK HERE - TRAILING SPACES ARE
007600*    NOT VALID DIGITS UNDER A NUMERIC PICTURE - SO WE TRIM FIRST
007700*    AND MOVE THE RESULT, WHICH COBOL RIGHT-JUSTIFIES AND ZERO-
007800*    FILLS FOR US.  BEFORE CR-1190 THIS PARAGRAPH DID NOT EXIST
007900*    AT ALL - THE OLD CODE ASSUMED FIELD 3 WAS ALWAYS NUMERIC
008000*    AND BLEW UP ON A HANDFUL OF NAMES WHERE SOMEONE HAD TYPED
008100*    "TRACK 3" INSTEAD OF A BARE NUMBER.
008200 4200-EDIT-TRACK-NUMBER.                                          CR-1190
008300*        ASSUME NOT NUMERIC AND ZERO UNTIL PROVEN OTHERWISE -
008400*        BOTH FIELDS MUST BE RESET ON EVERY CALL, NOT JUST THE
008500*        SWITCH, SO A NUMERIC TRACK FOLLOWED BY A NON-NUMERIC
008600*        ONE DOES NOT LEAVE THE OLD VALUE SITTING IN THE FIELD.
008700     MOVE "N"                   TO WP-CURR-TRACK-NUM-SW.
008800     MOVE ZERO                  TO WP-CURR-TRACK-NUM.
008900     MOVE SPACES                TO WM-TRIM-INPUT.
009000     MOVE WP-CURR-TRACK-TEXT     TO WM-TRIM-INPUT (1:5).
009100     PERFORM 9200-TRIM-TRAILING-SPACES THRU 9200-EXIT.
009200*        A ZERO-LENGTH TRIMMED FIELD (TRACK TEXT WAS ALL BLANK)
009300*        IS LEFT NON-NUMERIC - THERE IS NO TRACK NUMBER TO TEST.
009400     IF WM-TRIM-LENGTH > ZERO
009500*            THE NUMERIC TEST MUST RUN AGAINST THE TRIMMED
009600*            SUBSTRING, NOT THE WHOLE 5-BYTE FIELD - A SHORT
009700*            TRACK NUMBER LEAVES TRAILING SPACES IN WM-TRIM-
009800*            INPUT THAT WOULD FAIL THE NUMERIC TEST EVEN THOUGH
009900*            THE DIGITS THEMSELVES ARE FINE.
010000         IF WM-TRIM-INPUT (1:WM-TRIM-LENGTH) IS NUMERIC
010100             MOVE WM-TRIM-INPUT (1:WM-TRIM-LENGTH)
010200                                 TO WP-CURR-TRACK-NUM
010300             MOVE "Y"           TO WP-CURR-TRACK-NUM-SW.
010400 4200-EXIT.
010500     EXIT.
010600
010700*    SETS WP-CURR-ENDS-IN-M4A WHEN THE TITLE'S LAST THREE NON-
010800*    BLANK CHARACTERS ARE "m4a" (UPPER OR LOWER - THE LIBRARY
010900*    HAS BOTH OVER THE YEARS, SOME RIPPED BY OLDER SOFTWARE THAT
011000*    UPPERCASED EXTENSIONS AND SOME BY NEWER SOFTWARE THAT
011100*    DOESN'T).  ANY OTHER EXTENSION (MP3, FLAC, WHATEVER ELSE
011200*    TURNS UP) LEAVES THE SWITCH OFF AND THE PAIR INELIGIBLE.
011300 4300-CHECK-TITLE-EXTENSION.
011400     MOVE "N"                   TO WP-CURR-M4A-SW.
011500     MOVE SPACES                TO WM-TRIM-INPUT.
011600     MOVE WP-CURR-TITLE          TO WM-TRIM-INPUT (1:40).
011700     PERFORM 9200-TRIM-TRAILING-SPACES THRU 9200-EXIT.
011800*        THE LENGTH TEST GUARDS THE REFERENCE MODIFICATION BELOW
011900*        - A TITLE SHORTER THAN FOUR CHARACTERS CANNOT POSSIBLY
012000*        END IN A FOUR-CHARACTER EXTENSION AND WOULD OTHERWISE
012100*        LEAVE WM-TRIM-LENGTH - 3 NEGATIVE OR ZERO.
012200     IF WM-TRIM-LENGTH > 3
012300         IF WM-TRIM-INPUT (WM-TRIM-LENGTH - 3:4) = ".m4a"
012400             OR WM-TRIM-INPUT (WM-TRIM-LENGTH - 3:4) = ".M4A"
012500             MOVE "Y"           TO WP-CURR-M4A-SW.
012600 4300-EXIT.
012700     EXIT.
