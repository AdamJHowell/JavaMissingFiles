000100*-----------------------------------------------------------
000200*  SLMISS.CBL
000300*  FILE-CONTROL entry for the Missing.txt gap report written
000400*  by MISSING-TRACKS-REPORT.  Opened for output only when the
000500*  run has at least one finding to write.
000600*-----------------------------------------------------------
000700*  CHANGED   BY   REF NO.    DESCRIPTION
000800*  --------  ---  ---------  ------------------------------
000900*  06/14/91  TA   (ORIGINAL) WRITTEN FOR MISSING-TRACKS-RPT
001000*  09/02/98  DW   HD-2203    Y2K REVIEW - NO DATE FIELDS HERE
001100*-----------------------------------------------------------
001200    SELECT MISSING-FILE
001300        ASSIGN TO MISSRPT
001400        ORGANIZATION IS LINE SEQUENTIAL.
