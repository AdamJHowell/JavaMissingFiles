000100*-----------------------------------------------------------
000200*  SLNAMES.CBL
000300*  FILE-CONTROL entry for the candidate file-name list read
000400*  by MISSING-TRACKS-REPORT.  One name per record, already in
000500*  library collation order (artist, album, track).
000600*-----------------------------------------------------------
000700*  CHANGED   BY   REF NO.    DESCRIPTION
000800*  --------  ---  ---------  ------------------------------
000900*  06/14/91  TA   (ORIGINAL) WRITTEN FOR MISSING-TRACKS-RPT
001000*  09/02/98  DW   HD-2203    Y2K REVIEW - NO DATE FIELDS HERE
001100*-----------------------------------------------------------
001200    SELECT NAMES-FILE
001300        ASSIGN TO NAMESIN
001400        ORGANIZATION IS LINE SEQUENTIAL.
