000100*-----------------------------------------------------------
000200*  MISSING-TRACKS-REPORT
000300*  Reads the candidate file-name list built from the media
000400*  library directory tree, looks for track-number gaps and
000500*  possible duplicates within each album, and reports them
000600*  both to the console and to MISSING.TXT.
000700*-----------------------------------------------------------
000800*  THIS PROGRAM DOES NOT WALK THE DIRECTORY TREE ITSELF - THE
000900*  NAMES FILE IS BUILT UPSTREAM OF HERE (SEE THE RUN-BOOK) AND
001000*  HANDED TO US AS A FLAT LIST, ONE FILE NAME PER RECORD, IN
001100*  WHATEVER ORDER THE DIRECTORY WALK PRODUCED IT.  WE ASSUME
001200*  NOTHING ABOUT THAT ORDER EXCEPT THAT RECORDS FOR THE SAME
001300*  ALBUM ARE ADJACENT - IF THE UPSTREAM STEP EVER STOPS
001400*  GROUPING BY ALBUM THIS PROGRAM WILL MISS GAPS SILENTLY.
001500*-----------------------------------------------------------
001600*  CHANGED   BY   REF NO.    DESCRIPTION
001700*  --------  ---  ---------  ------------------------------
001800*  06/14/91  TA   (ORIGINAL) WRITTEN FOR THE MEDIA LIBRARY
001900*                            CLEANUP PROJECT
002000*  08/22/92  TA   CR-1067    SPLIT SAME-ALBUM AND DIFFERENT-
002100*                            ALBUM GAP RULES - SEE PLGAPRULE
002200*  03/05/94  JK   CR-1190    RULE R0 ADDED, TRACK TEXT NO
002300*                            LONGER ASSUMED NUMERIC
002400*  11/30/93  JK   CR-1142    DUPLICATE-TRACK FINDINGS (R3)
002500*                            ADDED, FINDING TABLE INTRODUCED
002600*  09/02/98  DW   HD-2203    Y2K REVIEW - NO DATE FIELDS IN
002700*                            THIS PROGRAM, NO CHANGE REQUIRED
002800*  02/18/99  RG   CR-1498    RAISED FINDING TABLE LIMIT TO
002900*                            500 - SEE WSPARSE.CBL
003000*  07/11/01  RG   CR-1612    MISSING.TXT IS NO LONGER OPENED
003100*                            WHEN THE RUN HAS NO FINDINGS
003200*  04/14/02  RG   HD-2390    TIDIED UP A STALE COMMENT NEAR THE
003300*                            COPY STATEMENTS BELOW - SEE NOTE
003400*-----------------------------------------------------------
003500*    IDENTIFICATION DIVISION - SIX PARAGRAPHS PER SHOP
003600*    STANDARD, IN SHOP ORDER.  AUTHOR AND DATE-WRITTEN ARE
003700*    ALWAYS THE ORIGINAL WRITER, NOT WHOEVER TOUCHED IT LAST -
003800*    THAT HISTORY LIVES IN THE CHANGE LOG ABOVE INSTEAD.
003900    IDENTIFICATION DIVISION.
004000    PROGRAM-ID. MISSING-TRACKS-REPORT.
004100    AUTHOR. T ALVAREZ.
004200    INSTALLATION. DATA PROCESSING - MEDIA LIBRARY SYSTEMS.
004300    DATE-WRITTEN. 06/14/91.
004400    DATE-COMPILED.
004500    SECURITY.  UNCLASSIFIED.
004600
004700*    SPECIAL-NAMES GIVES US A PRINTER CHANNEL NAME (UNUSED BY
004800*    THIS PROGRAM BUT CARRIED FORWARD AS SHOP STANDARD) AND THE
004900*    DIGIT-CHARACTER CLASS TEST USED IN 2100-TEST-FOR-DIGIT -
005000*    WITHOUT IT WE WOULD HAVE TO HAND-CODE NINE OR-CONDITIONS.
005100    ENVIRONMENT DIVISION.
005200    CONFIGURATION SECTION.
005300    SPECIAL-NAMES.
005400        C01 IS TOP-OF-FORM
005500        CLASS DIGIT-CHARACTER IS "0" THRU "9".
005600
005700*    FILE-CONTROL COPYBOOKS FOLLOW THE SAME SLxxxx NAMING THE
005800*    REST OF THE SHOP USES - SEE SLNAMES.CBL AND SLMISS.CBL FOR
005900*    THE ASSIGN-TO LOGICAL NAMES AND FILE-STATUS FIELDS.
006000    INPUT-OUTPUT SECTION.
006100    FILE-CONTROL.
006200        COPY "SLNAMES.CBL".
006300        COPY "SLMISS.CBL".
006400
006500*    FD LAYOUTS LIVE IN COPYBOOKS TOO - FDNAMES FOR THE INCOMING
006600*    CANDIDATE LIST, FDMISS FOR THE OUTGOING REPORT.  SEE THOSE
006700*    COPYBOOKS FOR THE FILLER PAD EACH RECORD CARRIES OUT TO
006800*    THE SHOP'S STANDARD RECORD WIDTH.
006900    DATA DIVISION.
007000    FILE SECTION.
007100        COPY "FDNAMES.CBL".
007200        COPY "FDMISS.CBL".
007300
007400*    ALL OF THE SPLIT/EDIT WORK AREAS AND THE FINDING TABLE
007500*    LIVE IN WSPARSE.CBL SO THE PLxxxx PROCEDURE COPYBOOKS CAN
007600*    SHARE THEM WITHOUT EACH ONE CARRYING ITS OWN COPY.
007700    WORKING-STORAGE SECTION.
007800        COPY "wsparse.cbl".
007900
008000*    RUN SWITCHES.  FOUR SEPARATE ONE-BYTE SWITCHES RATHER THAN
008100*    ONE COMBINED FIELD - EACH HAS ITS OWN 88-LEVEL AND EACH IS
008200*    TESTED IN A DIFFERENT PLACE, SO PACKING THEM TOGETHER WOULD
008300*    BUY US NOTHING AND WOULD RISK CONFUSING ONE FOR ANOTHER.
008400    01  W-END-OF-NAMES-FILE-SW       PIC X.
008500        88  END-OF-NAMES-FILE             VALUE "Y".
008600    01  W-CANDIDATES-FOUND-SW        PIC X.
008700        88  CANDIDATES-WERE-FOUND         VALUE "Y".
008800    01  W-FIRST-CANDIDATE-SEEN-SW    PIC X.
008900        88  FIRST-CANDIDATE-SEEN          VALUE "Y".
009000    01  W-FINDINGS-FOUND-SW          PIC X.
009100        88  FINDINGS-WERE-FOUND           VALUE "Y".
009200    01  FILLER                       PIC X(10).
009300
009400*    RUN TOTALS - DISPLAYED ON THE BANNER AT END OF RUN.  THESE
009500*    ARE COMP FOR THE SAME REASON EVERY COUNTER IN THIS SYSTEM
009600*    IS COMP - THEY ARE BUMPED ON EVERY RECORD AND A BINARY
009700*    COUNTER IS CHEAPER TO ADD TO THAN A DISPLAY ONE.
009800    01  WM-RUN-TOTALS.
009900        05  WM-RECORDS-READ          PIC 9(07)   COMP.
010000        05  WM-CANDIDATES-KEPT       PIC 9(07)   COMP.
010100        05  WM-FINDINGS-WRITTEN      PIC 9(07)   COMP.
010200        05  FILLER                   PIC X(10).
010300
010400*    NAME USED IN THE MISSING.TXT HEADER LINE - A LITERAL, NOT
010500*    THE SLNAMES ASSIGN-TO NAME, SINCE THE HEADER IS WRITTEN
010600*    FOR A HUMAN READER RATHER THAN AN OPERATOR.
010700    77  W-SOURCE-NAME                PIC X(40)
010800                                      VALUE "NAMES FILE".
010900
011000    PROCEDURE DIVISION.
011100
011200*    BANNER, FILTER, GAP-FINDER, THEN ECHO/WRITE WHATEVER THE
011300*    RUN TURNED UP.  CANDIDATES-WERE-FOUND TELLS US WHETHER THE
011400*    LIST WAS EMPTY SO WE DON'T HAVE TO PRE-BUILD IT TO CHECK.
011500*    NOTE THE TWO SEPARATE GO TO 9999-END-RUN STATEMENTS BELOW -
011600*    ONE FOR THE EMPTY-FILE SHORT CIRCUIT, ONE FOR THE NORMAL
011700*    FALL-THROUGH AFTER THE ECHO/WRITE STEP.  THERE IS NO FALL
011800*    THROUGH INTO 2000-PROCESS-ONE-NAME FROM HERE.
011900 1000-MAIN-CONTROL.
012000*        FOUR-LINE BANNER IDENTIFYING THE PROGRAM AND WHERE ITS
012100*        REPORT GOES - PRINTED REGARDLESS OF WHAT THE RUN FINDS,
012200*        SO THE OPERATOR ALWAYS KNOWS WHICH JOB PRODUCED THE
012300*        CONSOLE OUTPUT THEY ARE LOOKING AT.
012400     DISPLAY "------------------------------------------------".
012500     DISPLAY "  MISSING-TRACKS-REPORT - TRACK-GAP ANALYSIS".
012600     DISPLAY "  REPORT OUTPUT GOES TO MISSING.TXT".
012700     DISPLAY "------------------------------------------------".
012800*        EVERY RUN SWITCH STARTS "N" - A RESTART OF THIS PROGRAM
012900*        IN THE SAME JOB STEP (NOT NORMAL, BUT NOT FORBIDDEN
013000*        EITHER) MUST NOT INHERIT AN 88-LEVEL CONDITION LEFT
013100*        TRUE FROM THE PRIOR RUN.
013200     MOVE "N"                    TO W-END-OF-NAMES-FILE-SW
013300                                     W-CANDIDATES-FOUND-SW
013400                                     W-FIRST-CANDIDATE-SEEN-SW
013500                                     W-FINDINGS-FOUND-SW.
013600     MOVE ZERO                   TO WM-RECORDS-READ
013700                                     WM-CANDIDATES-KEPT
013800                                     WM-FINDINGS-WRITTEN
013900                                     WM-FINDING-COUNT.            CR-1142
014000*        OPEN/READ/PERFORM-UNTIL-EOF/CLOSE IS THE SHOP'S STANDARD
014100*        SEQUENTIAL-READ IDIOM - THE PRIMING READ HAPPENS HERE,
014200*        BEFORE THE LOOP, SO 2000-PROCESS-ONE-NAME CAN ASSUME A
014300*        RECORD IS ALREADY IN FN-NAME ON ITS FIRST CALL.
014400     OPEN INPUT NAMES-FILE.
014500     READ NAMES-FILE
014600         AT END MOVE "Y"         TO W-END-OF-NAMES-FILE-SW.
014700     PERFORM 2000-PROCESS-ONE-NAME THRU 2000-EXIT
014800         UNTIL END-OF-NAMES-FILE.
014900     CLOSE NAMES-FILE.
015000*        AN EMPTY NAMES FILE IS NOT AN ERROR - IT JUST MEANS
015100*        NOTHING WAS HANDED TO US THIS RUN, SO WE SAY SO AND
015200*        GO STRAIGHT TO THE END-OF-RUN TOTALS WITHOUT TOUCHING
015300*        THE ECHO OR REPORT-WRITER PARAGRAPHS AT ALL.
015400     IF NOT CANDIDATES-WERE-FOUND
015500         DISPLAY "No files were read in."
015600         GO TO 9999-END-RUN.
015700*        FINDINGS-WERE-FOUND IS SET DEEP INSIDE PLGAPRULE.CBL BY
015800*        WHICHEVER RULE BUILDER ADDS THE FIRST FINDING LINE - BY
015900*        THE TIME WE GET HERE IT REFLECTS THE WHOLE RUN.
016000     IF FINDINGS-WERE-FOUND
016100         PERFORM 7000-ECHO-FINDINGS THRU 7000-EXIT
016200         PERFORM 7500-WRITE-REPORT THRU 7500-EXIT
016300     ELSE
016400         DISPLAY "No files need to be investigated.".
016500     GO TO 9999-END-RUN.
016600 1000-EXIT.
016700     EXIT.
016800
016900*    ONE NAME-FILE RECORD: COUNT IT, RUN THE DIGIT TEST, AND IF
017000*    IT PASSES RUN IT THROUGH THE GAP-FINDER BEFORE READING THE
017100*    NEXT RECORD.  WM-RECORDS-READ COUNTS EVERY RECORD, CANDIDATE
017200*    OR NOT - WM-CANDIDATES-KEPT ONLY COUNTS THE ONES THAT PASS
017300*    THE DIGIT TEST BELOW.  THE GAP BETWEEN THE TWO TOTALS AT
017400*    END OF RUN IS HOW MANY NAMES WERE SCREENED OUT.
017500 2000-PROCESS-ONE-NAME.
017600     ADD 1                        TO WM-RECORDS-READ.
017700     PERFORM 2100-TEST-FOR-DIGIT THRU 2100-EXIT.
017800     IF WP-NAME-HAS-DIGIT
017900         ADD 1                    TO WM-CANDIDATES-KEPT
018000         MOVE "Y"                 TO W-CANDIDATES-FOUND-SW
018100         PERFORM 3000-GAP-FINDER-CONTROL THRU 3000-EXIT.
018200     READ NAMES-FILE
018300         AT END MOVE "Y"         TO W-END-OF-NAMES-FILE-SW.
018400 2000-EXIT.
018500     EXIT.
018600
018700*    A NAME WITH NO DIGIT ANYWHERE IN IT CANNOT CARRY A TRACK
018800*    NUMBER AND IS NOT A CANDIDATE - SKIPPED BEFORE THE DASH
018900*    SPLIT EVEN RUNS.  THIS IS RULE R0 - ADDED UNDER CR-1190 WHEN
019000*    THE SHOP STOPPED ASSUMING EVERY FILE NAME HAD A NUMERIC
019100*    TRACK FIELD.  BEFORE THAT THE SPLIT RAN ON EVERY NAME AND
019200*    LET GARBAGE THROUGH TO THE GAP RULES.
019300 2100-TEST-FOR-DIGIT.
019400     MOVE "N"                    TO WP-NAME-HAS-DIGIT-SW.
019500     MOVE FN-NAME                 TO WP-SCAN-NAME.
019600*        VARYING/UNTIL STOPS AS SOON AS A DIGIT TURNS UP OR WE
019700*        RUN OFF THE END OF THE 120-BYTE SCAN TABLE - WHICHEVER
019800*        COMES FIRST.  NO NEED TO SCAN THE WHOLE NAME ONCE WE
019900*        ALREADY KNOW THE ANSWER.
020000     PERFORM 2150-TEST-ONE-CHARACTER THRU 2150-EXIT
020100         VARYING WP-SCAN-INDEX FROM 1 BY 1
020200         UNTIL WP-SCAN-INDEX > 120
020300         OR WP-NAME-HAS-DIGIT.
020400 2100-EXIT.
020500     EXIT.
020600
020700*    TESTS ONE CHARACTER OF WP-SCAN-TABLE AGAINST THE DIGIT-
020800*    CHARACTER CLASS DEFINED IN SPECIAL-NAMES ABOVE.
020900 2150-TEST-ONE-CHARACTER.
021000     IF WP-SCAN-CHAR (WP-SCAN-INDEX) IS DIGIT-CHARACTER
021100         MOVE "Y"                TO WP-NAME-HAS-DIGIT-SW.
021200 2150-EXIT.
021300     EXIT.
021400
021500*    SPLITS THE CANDIDATE, AND EITHER SEEDS WP-PREVIOUS-AREA
021600*    (FIRST CANDIDATE IN THE WHOLE RUN) OR APPLIES THE GAP
021700*    RULES AGAINST WHATEVER IS ALREADY IN WP-PREVIOUS-AREA.
021800*    EITHER WAY THE CURRENT RECORD BECOMES "PREVIOUS" BEFORE
021900*    WE GO BACK FOR THE NEXT NAME.  4000-SPLIT-ON-DASHES (IN
022000*    PLSPLIT.CBL) IS PERFORMED AGAINST WP-CURRENT-AREA ONLY - SEE
022100*    THE BANNER THERE FOR WHY THE PREVIOUS AREA IS NEVER SPLIT.
022200 3000-GAP-FINDER-CONTROL.
022300     MOVE FN-NAME                 TO WP-CURR-FULL-NAME.
022400     PERFORM 4000-SPLIT-ON-DASHES THRU 4000-EXIT.
022500*        THE VERY FIRST CANDIDATE IN THE RUN HAS NOTHING TO
022600*        COMPARE AGAINST YET - WE JUST REMEMBER THAT WE HAVE
022700*        SEEN ONE, ROLL IT TO PREVIOUS BELOW, AND MOVE ON.
022800     IF NOT FIRST-CANDIDATE-SEEN
022900         MOVE "Y"                 TO W-FIRST-CANDIDATE-SEEN-SW
023000     ELSE
023100         PERFORM 3100-CHECK-ELIGIBLE-AND-APPLY THRU 3100-EXIT.
023200     PERFORM 3900-ROLL-CURRENT-TO-PREVIOUS THRU 3900-EXIT.
023300 3000-EXIT.
023400     EXIT.
023500
023600*    ELIGIBILITY GATE - BOTH NAMES MUST HAVE SPLIT INTO EXACTLY
023700*    FOUR FIELDS, THE CURRENT TITLE MUST END IN M4A, AND THE
023800*    CURRENT TRACK NUMBER MUST BE NUMERIC AND GREATER THAN 1
023900*    BEFORE ANY GAP RULE IS WORTH RUNNING.  GO TO 3100-EXIT IS
024000*    USED RATHER THAN NESTING EVERY TEST INSIDE THE ONE BEFORE
024100*    IT - FIVE LEVELS OF NESTED IF WOULD BE HARDER TO READ THAN
024200*    FIVE SEPARATE BAIL-OUT TESTS IN A ROW.
024300 3100-CHECK-ELIGIBLE-AND-APPLY.
024400*        BOTH NAMES MUST HAVE EXACTLY FOUR DASH-DELIMITED PARTS -
024500*        ANYTHING ELSE MEANS THE NAME DIDN'T MATCH THE EXPECTED
024600*        "ARTIST - ALBUM - TRACK - TITLE" PATTERN AND WE CANNOT
024700*        TRUST ITS ARTIST/ALBUM FIELDS FOR A SAME-ALBUM TEST.
024800     IF WP-CURR-FIELD-COUNT NOT = 4
024900         GO TO 3100-EXIT.
025000     IF WP-PREV-FIELD-COUNT NOT = 4
025100         GO TO 3100-EXIT.
025200*        ONLY .m4a FILES ARE PART OF THE LIBRARY PROPER - ARTWORK,
025300*        PLAYLISTS AND STRAY .TXT FILES THAT HAPPEN TO PICK UP A
025400*        TRACK-LOOKING NUMBER ARE NOT CANDIDATES FOR A GAP.
025500     IF NOT WP-CURR-ENDS-IN-M4A
025600         GO TO 3100-EXIT.
025700*        A NON-NUMERIC TRACK TEXT ON THE CURRENT RECORD MEANS WE
025800*        HAVE NOTHING TO COMPARE AGAINST THE PREVIOUS TRACK
025900*        NUMBER WITH - SEE PLSPLIT.CBL 4200 FOR HOW THE SWITCH
026000*        GETS SET.
026100     IF NOT WP-CURR-TRACK-IS-NUMERIC
026200         GO TO 3100-EXIT.
026300*        TRACK 1 HAS NO PREDECESSOR WITHIN ITS OWN ALBUM TO GAP
026400*        AGAINST - A GAP IS ONLY MEANINGFUL STARTING AT TRACK 2.
026500     IF WP-CURR-TRACK-NUM NOT > 1
026600         GO TO 3100-EXIT.
026700     PERFORM 5000-APPLY-GAP-RULES THRU 5000-EXIT.
026800 3100-EXIT.
026900     EXIT.
027000
027100*    EXPLICIT FIELD-BY-FIELD ROLL - NO GROUP MOVE, SO A LATER
027200*    ADD TO EITHER GROUP WON'T SILENTLY ROLL THE WRONG BYTES.
027300*    PERFORMED UNCONDITIONALLY AT THE BOTTOM OF 3000-GAP-FINDER-
027400*    CONTROL, WHETHER OR NOT THE ELIGIBILITY GATE LET THE PAIR
027500*    THROUGH - THE CURRENT RECORD ALWAYS BECOMES "PREVIOUS" FOR
027600*    THE NEXT NAME READ, ELIGIBLE OR NOT.
027700 3900-ROLL-CURRENT-TO-PREVIOUS.
027800     MOVE WP-CURR-FULL-NAME        TO WP-PREV-FULL-NAME.
027900     MOVE WP-CURR-ARTIST           TO WP-PREV-ARTIST.
028000     MOVE WP-CURR-ALBUM            TO WP-PREV-ALBUM.
028100     MOVE WP-CURR-TRACK-TEXT       TO WP-PREV-TRACK-TEXT.
028200     MOVE WP-CURR-TITLE            TO WP-PREV-TITLE.
028300     MOVE WP-CURR-FIELD-COUNT      TO WP-PREV-FIELD-COUNT.
028400     MOVE WP-CURR-TRACK-NUM        TO WP-PREV-TRACK-NUM.
028500     MOVE WP-CURR-TRACK-NUM-SW     TO WP-PREV-TRACK-NUM-SW.
028600     MOVE WP-CURR-M4A-SW           TO WP-PREV-M4A-SW.
028700 3900-EXIT.
028800     EXIT.
028900
029000*    CONSOLE ECHO - SAME LIST THAT GOES TO MISSING.TXT, IN THE
029100*    SAME ORDER, SO A USER AT THE TERMINAL SEES IT IMMEDIATELY
029200*    AND DOESN'T HAVE TO GO FIND THE REPORT FILE FIRST.
029300 7000-ECHO-FINDINGS.
029400     DISPLAY "Here are the files that should be investigated:".
029500     DISPLAY " ".
029600     PERFORM 7050-DISPLAY-ONE-FINDING THRU 7050-EXIT
029700         VARYING WM-ECHO-INDEX FROM 1 BY 1
029800         UNTIL WM-ECHO-INDEX > WM-FINDING-COUNT.
029900 7000-EXIT.
030000     EXIT.
030100
030200*    DISPLAYS ONE ENTRY OF WM-FINDING-TABLE VERBATIM - THE TABLE
030300*    ALREADY HOLDS THE FULLY-BUILT FINDING TEXT, SO THERE IS NO
030400*    FORMATTING LEFT TO DO HERE.
030500 7050-DISPLAY-ONE-FINDING.
030600     DISPLAY WM-FINDING-ENTRY (WM-ECHO-INDEX).
030700 7050-EXIT.
030800     EXIT.
030900
031000*    WRITES MISSING.TXT.  THE FILE IS OPENED HERE, NOT IN 1000-
031100*    MAIN-CONTROL, SO A CLEAN RUN WITH NOTHING TO REPORT NEVER
031200*    CREATES THE FILE AT ALL (SEE CR-1612 ABOVE) - BEFORE THAT
031300*    CHANGE THE FILE WAS OPENED UP FRONT AND A CLEAN RUN LEFT AN
031400*    EMPTY MISSING.TXT BEHIND, WHICH CONFUSED MORE THAN ONE
031500*    OPERATOR INTO THINKING THE JOB HAD FAILED TO WRITE ANYTHING.
031600 7500-WRITE-REPORT.                                               CR-1612
031700     OPEN OUTPUT MISSING-FILE.
031800*        THE REPORT HAS NO FIXED COLUMNS (PER THE SPECIFICATION
031900*        HANDED DOWN FOR THIS PROJECT) SO THE HEADER LINE IS
032000*        BUILT BY STRING JUST LIKE A FINDING LINE IS, RATHER
032100*        THAN MOVED INTO A FIXED REPORT-HEADING GROUP.
032200     MOVE SPACES                   TO WM-TRIM-INPUT.
032300     MOVE W-SOURCE-NAME             TO WM-TRIM-INPUT (1:40).
032400     PERFORM 9200-TRIM-TRAILING-SPACES THRU 9200-EXIT.
032500     MOVE SPACES                   TO MISSING-HEADER-LINE.
032600     MOVE 1                        TO WM-BUILD-PTR.
032700*        THREE STRING STATEMENTS, ONE PER PIECE OF THE HEADER -
032800*        THE LITERAL LEAD-IN, THE TRIMMED SOURCE NAME, THEN THE
032900*        TRAILING ELLIPSIS.  WITH POINTER CARRIES WM-BUILD-PTR
033000*        FORWARD BETWEEN THE THREE CALLS SO EACH PIECE LANDS
033100*        RIGHT AFTER THE ONE BEFORE IT WITH NO GAP.
033200     STRING "Files missing from " DELIMITED BY SIZE
033300         INTO MISSING-HEADER-LINE
033400         WITH POINTER WM-BUILD-PTR.
033500     STRING WM-TRIM-INPUT (1:WM-TRIM-LENGTH) DELIMITED BY SIZE
033600         INTO MISSING-HEADER-LINE
033700         WITH POINTER WM-BUILD-PTR.
033800     STRING "..." DELIMITED BY SIZE
033900         INTO MISSING-HEADER-LINE
034000         WITH POINTER WM-BUILD-PTR.
034100     MOVE MISSING-HEADER-LINE       TO MR-LINE.
034200     WRITE MISSING-RECORD.
034300*        BLANK LINE SEPARATING THE HEADER FROM THE FIRST FINDING
034400*        - PURELY COSMETIC, BUT THE SHOP'S OTHER REPORTS ALWAYS
034500*        LEAVE A BLANK LINE AFTER A HEADING AND THIS ONE FOLLOWS
034600*        SUIT.
034700     MOVE SPACES                   TO MR-LINE.
034800     WRITE MISSING-RECORD.
034900     PERFORM 7550-WRITE-ONE-FINDING THRU 7550-EXIT
035000         VARYING WM-ECHO-INDEX FROM 1 BY 1
035100         UNTIL WM-ECHO-INDEX > WM-FINDING-COUNT.
035200     CLOSE MISSING-FILE.
035300 7500-EXIT.
035400     EXIT.
035500
035600*    WRITES ONE ENTRY OF WM-FINDING-TABLE TO MISSING.TXT AND
035700*    COUNTS IT - THIS IS THE ONLY PLACE WM-FINDINGS-WRITTEN IS
035800*    INCREMENTED, SO THE END-OF-RUN TOTAL ALWAYS MATCHES WHAT
035900*    ACTUALLY LANDED IN THE REPORT FILE.
036000 7550-WRITE-ONE-FINDING.
036100     MOVE WM-FINDING-ENTRY (WM-ECHO-INDEX)
036200                                   TO MR-LINE.
036300     WRITE MISSING-RECORD.
036400     ADD 1                        TO WM-FINDINGS-WRITTEN.
036500 7550-EXIT.
036600     EXIT.
036700
036800*    PROCEDURE-LOGIC COPYBOOKS - SPLICED IN AS PARAGRAPHS OF
036900*    THIS SAME PROCEDURE DIVISION, PER THE SHOP'S PLxxxx.CBL
037000*    CONVENTION.  PLSPLIT HOLDS THE DASH-SPLIT AND FIELD-EDIT
037100*    PARAGRAPHS (4000-4300); PLGAPRULE HOLDS THE GAP-RULE
037200*    DISPATCH, THE SEVEN RULE BUILDERS, THE FINDING-LINE
037300*    BUILDERS, AND THE SHARED TRIM UTILITY (5000-9200).  NEITHER
037400*    COPYBOOK DECLARES ITS OWN PARAGRAPH NUMBERS OUT OF ORDER -
037500*    READ TOP TO BOTTOM ACROSS ALL THREE FILES AND THE NUMBERING
037600*    RUNS STRAIGHT THROUGH.
037700     COPY "PLSPLIT.CBL".
037800     COPY "PLGAPRULE.CBL".
037900
038000*    END-OF-RUN TOTALS, SAME FOUR-LINE BANNER STYLE AS 1000-
038100*    MAIN-CONTROL'S OPENING BANNER, THEN STOP RUN.  THIS IS THE
038200*    ONLY STOP RUN IN THE PROGRAM - EVERY PATH THROUGH 1000-
038300*    MAIN-CONTROL ENDS WITH GO TO 9999-END-RUN, SO THE TOTALS
038400*    ALWAYS PRINT NO MATTER HOW THE RUN CAME OUT.
038500 9999-END-RUN.
038600     DISPLAY "------------------------------------------------".
038700     DISPLAY "RECORDS READ . . . . " WM-RECORDS-READ.
038800     DISPLAY "CANDIDATES KEPT. . . " WM-CANDIDATES-KEPT.
038900     DISPLAY "FINDINGS WRITTEN . . " WM-FINDINGS-WRITTEN.
039000     DISPLAY "------------------------------------------------".
039100     STOP RUN.
