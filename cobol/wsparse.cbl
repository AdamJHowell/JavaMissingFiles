000100*-----------------------------------------------------------
000200*  WSPARSE.CBL
000300*  WORKING-STORAGE for MISSING-TRACKS-REPORT.  Holds the
000400*  current and previous candidate names split into their
000500*  four dash-delimited fields, the digit-scan work area, the
000600*  finding-line builder, and the accumulated finding table.
000700*-----------------------------------------------------------
000800*  Variables set by the main program before each compare:
000900*     WP-CURR-xxx   -- current candidate, split and edited
001000*     WP-PREV-xxx   -- previous candidate, rolled forward at
001100*                      the bottom of the GAP-FINDER loop
001200*-----------------------------------------------------------
001300*  CHANGED   BY   REF NO.    DESCRIPTION
001400*  --------  ---  ---------  ------------------------------
001500*  06/14/91  TA   (ORIGINAL) WRITTEN FOR MISSING-TRACKS-RPT
001600*  11/30/93  JK   CR-1142    ADDED WM-FINDING-TABLE - REPORT
001700*                            AND CONSOLE ECHO NOW SHARE IT
001800*  09/02/98  DW   HD-2203    Y2K REVIEW - NO DATE FIELDS HERE
001900*  02/18/99  RG   CR-1498    RAISED WM-FINDING-TABLE TO 500
002000*                            ENTRIES - LARGE LIBRARIES WERE
002100*                            OVERFLOWING THE OLD LIMIT OF 200
002200*-----------------------------------------------------------
002300
002400*    CURRENT CANDIDATE - FULL NAME PLUS ITS FOUR SPLIT FIELDS
002500    01  WP-CURRENT-AREA.
002600        05  WP-CURR-FULL-NAME           PIC X(120).
002700        05  WP-CURR-ARTIST              PIC X(40).
002800        05  WP-CURR-ALBUM               PIC X(40).
002900        05  WP-CURR-TRACK-TEXT          PIC X(05).
003000        05  WP-CURR-TITLE               PIC X(40).
003100        05  WP-CURR-FIELD-COUNT         PIC 9        COMP.
003200        05  WP-CURR-TRACK-NUM           PIC 9(05).
003300        05  WP-CURR-SWITCHES.
003400            10  WP-CURR-TRACK-NUM-SW    PIC X.
003500                88  WP-CURR-TRACK-IS-NUMERIC   VALUE "Y".
003600            10  WP-CURR-M4A-SW          PIC X.
003700                88  WP-CURR-ENDS-IN-M4A        VALUE "Y".
003800        05  FILLER                      PIC X(10).
003900
004000*    PREVIOUS CANDIDATE - ROLLED FORWARD EACH TIME THROUGH THE
004100*    GAP-FINDER LOOP, SAME LAYOUT AS WP-CURRENT-AREA ABOVE.
004200    01  WP-PREVIOUS-AREA.
004300        05  WP-PREV-FULL-NAME           PIC X(120).
004400        05  WP-PREV-ARTIST              PIC X(40).
004500        05  WP-PREV-ALBUM               PIC X(40).
004600        05  WP-PREV-TRACK-TEXT          PIC X(05).
004700        05  WP-PREV-TITLE               PIC X(40).
004800        05  WP-PREV-FIELD-COUNT         PIC 9        COMP.
004900        05  WP-PREV-TRACK-NUM           PIC 9(05).
005000        05  WP-PREV-SWITCHES.
005100            10  WP-PREV-TRACK-NUM-SW    PIC X.
005200                88  WP-PREV-TRACK-IS-NUMERIC   VALUE "Y".
005300            10  WP-PREV-M4A-SW          PIC X.
005400                88  WP-PREV-ENDS-IN-M4A        VALUE "Y".
005500        05  FILLER                      PIC X(10).
005600
005700*    DIGIT-SCAN WORK AREA FOR THE NAME FILTER - REDEFINED AS A
005800*    TABLE OF SINGLE CHARACTERS SO EACH POSITION CAN BE TESTED
005900*    AGAINST THE DIGIT-CHARACTER CLASS IN SPECIAL-NAMES.
006000    01  WP-SCAN-NAME                    PIC X(120).
006100    01  WP-SCAN-TABLE REDEFINES WP-SCAN-NAME.
006200        05  WP-SCAN-CHAR OCCURS 120 TIMES
006300                                        PIC X(01).
006400    77  WP-SCAN-INDEX                   PIC 9(03)   COMP.
006500    01  WP-NAME-HAS-DIGIT-SW            PIC X.
006600        88  WP-NAME-HAS-DIGIT           VALUE "Y".
006700
006800*    GENERAL-PURPOSE TRAILING-BLANK TRIM, USED ANY TIME A NAME
006900*    FIELD OR EDITED NUMBER HAS TO GO INTO A FINDING LINE WITH
007000*    NO PADDING.  CALLER MOVES THE FIELD TO WM-TRIM-INPUT AND
007100*    PERFORMS 9200-TRIM-TRAILING-SPACES IN PLGAPRULE.CBL.
007200    77  WM-TRIM-INPUT                   PIC X(120).
007300    77  WM-TRIM-LENGTH                  PIC 9(03)   COMP.
007400
007500*    FINDING-LINE BUILDER - ONE LINE AT A TIME, APPENDED TO
007600*    WM-FINDING-TABLE BY 6500-ADD-FINDING-LINE.  THE REDEFINE
007700*    GIVES THE DUPLICATE/CHECK FINDINGS (R3, R4) A NAMED FOUR-
007800*    BYTE INDENT SEPARATE FROM THE TEXT THAT FOLLOWS IT.
007900    01  WM-BUILD-LINE                   PIC X(132).
008000    01  WM-BUILD-AREA REDEFINES WM-BUILD-LINE.
008100        05  WM-BUILD-INDENT             PIC X(04).
008200        05  WM-BUILD-TEXT               PIC X(128).
008300    77  WM-BUILD-PTR                    PIC 9(03)   COMP.
008400
008500*    TRACK-NUMBER EDIT WORK AREA - CONVERTS A COMP TRACK NUMBER
008600*    BACK TO LEFT-JUSTIFIED TEXT FOR A FINDING LINE.  THE CHAR
008700*    TABLE REDEFINE LETS 6650-SKIP-LEADING-BLANK STEP ACROSS
008800*    THE ZERO-SUPPRESSED EDIT PICTURE ONE POSITION AT A TIME.
008900    77  WM-EDIT-TRACK-NUM               PIC 9(05)   COMP.
009000    01  WM-EDIT-TRACK-DISPLAY           PIC ZZZZ9.
009100    01  WM-EDIT-TRACK-CHARS REDEFINES WM-EDIT-TRACK-DISPLAY.
009200        05  WM-EDIT-TRACK-CHAR OCCURS 5 TIMES
009300                                        PIC X(01).
009400    77  WM-EDIT-TRACK-INDEX             PIC 9(01)   COMP.
009500    77  WM-EDIT-TRACK-TEXT              PIC X(05).
009600
009700*    HOLDS THE TRIMMED CURRENT/PREVIOUS FULL NAMES FOR THE
009800*    OUT-OF-SEQUENCE CONSOLE DIAGNOSTIC - SEPARATE FROM THE
009900*    SHARED WM-TRIM-INPUT SINCE BOTH NAMES ARE ON SCREEN AT
010000*    THE SAME TIME.
010100    77  WM-DIAG-CURR-NAME               PIC X(120).
010200    77  WM-DIAG-CURR-LEN                PIC 9(03)   COMP.
010300    77  WM-DIAG-PREV-NAME               PIC X(120).
010400    77  WM-DIAG-PREV-LEN                PIC 9(03)   COMP.
010500
010600*    MISCELLANEOUS COUNTERS USED BY THE GAP RULES
010700    77  WM-TRACK-DELTA                  PIC S9(6)   COMP.
010800    77  WM-BUILD-TRACK-NUM              PIC 9(05)   COMP.
010900    77  WM-LIST-TRACK                   PIC 9(05)   COMP.
011000    77  WM-LIST-TRACK-MIN               PIC 9(05)   COMP.
011100    77  WM-LIST-TRACK-MAX               PIC 9(05)   COMP.
011200    77  WM-RANGE-FROM                   PIC 9(05)   COMP.
011300    77  WM-RANGE-TO                     PIC 9(05)   COMP.
011400    77  WM-ECHO-INDEX                   PIC 9(05)   COMP.
011500
011600*    HEADER LINE FOR MISSING.TXT - BUILT BY STRING, THE SAME
011700*    WAY AS EVERY FINDING LINE, SINCE THE REPORT HAS NO FIXED
011800*    COLUMNS AND THE SOURCE NAME IS VARIABLE LENGTH.  MOVED TO
011900*    MR-LINE JUST BEFORE THE FIRST WRITE.
012000    77  MISSING-HEADER-LINE             PIC X(132).
012100
012200*    ACCUMULATED FINDINGS FOR THIS RUN - ECHOED TO THE CONSOLE
012300*    AND WRITTEN TO MISSING.TXT ONCE GAP-FINDER HAS FINISHED.
012400*    SEE CR-1498 ABOVE FOR WHY THIS IS 500 AND NOT 200.
012500    01  WM-FINDING-TABLE.                                         CR-1142
012600        05  WM-FINDING-ENTRY OCCURS 500 TIMES                     CR-1498
012700                                        PIC X(132).
012800    77  WM-FINDING-COUNT                PIC 9(03)   COMP.
